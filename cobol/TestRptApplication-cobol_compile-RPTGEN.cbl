000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RPTGEN.
000400 AUTHOR. R DALESSIO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  03/14/89  RD    ORIGINAL PROGRAM - REPLACES THE SPREADSHEET    *
001200*                   CLERK'S MANUAL FILL-IN OF THE TEST-FLOOR     *
001300*                   REPORT WORKBOOKS.  READS THE MAP RULE DECK   *
001400*                   AND THE LOG-DATA FILE AND BUILDS THE CELL    *
001500*                   WRITE FILE ONE RULE AT A TIME.               *
001600*  06/02/89  RD    ADDED ZIP-FILES MODE - QA WANTS ONE REPORT     *
001700*                   PER UNIT WHEN RUNNING THE BURN-IN LOTS.      *
001800*  11/29/90  JS    MULTI-SHEET MODE REQUESTED BY QA BUT NOT       *
001900*                   IMPLEMENTED ON THE MAINFRAME SIDE YET -      *
002000*                   ABEND WITH A CLEAR MESSAGE UNTIL IT IS.      *
002100*  04/08/91  RD    TEMPLATE WORKBOOK IS NOW CARRIED AS A TABLE    *
002200*                   OF RAW BLOCKS SO IT CAN BE RE-COPIED ONTO     *
002300*                   EVERY REPORT WITHOUT RE-READING THE FILE.    *
002400*  02/17/93  TGD   DECIMALS-PRESENT SWITCH ADDED TO MAP RULE -    *
002500*                   "0 DECIMALS" AND "NO ROUNDING" ARE NOT THE   *
002600*                   SAME THING.  SEE TICKET RPT-0147.            *
002700*  09/09/94  RD    VALUE FORMATTING AND CELL WRITE BROKEN OUT     *
002800*                   INTO CALLED SUBPROGRAMS FMTVAL/CELLWRT SO     *
002900*                   QA CAN UNIT TEST THEM SEPARATELY.            *
003000*  01/05/98  JS    Y2K - HDR-YY NOW 4 DIGITS THROUGHOUT.  TICKET  *
003100*                   RPT-0311.                                    *
003200*  07/22/99  TGD   RECORD-OFFSET IS NOW ADDED TO TARGET-COL, NOT  *
003300*                   TARGET-ROW - PRIOR RELEASE HAD THEM REVERSED *
003400*                   AND SINGLE-SHEET OUTPUT WAS STAIRSTEPPING     *
003500*                   DOWN INSTEAD OF ACROSS.  TICKET RPT-0340.     *
003600*  03/11/01  RD    FILE STATUS CHECKS ADDED ON OPEN FOR MAPRULES  *
003700*                   AND LOGDATA AFTER THE OVERNIGHT RUN ABENDED   *
003800*                   ON A MISSING MAP RULE DECK WITH NO MESSAGE.   *
003900*  08/19/03  SKH   ARCHIVE FILE ADDED FOR ZIP-FILES MODE - ONE    *
004000*                   SEQUENTIAL FILE CARRYING A MEMBER HEADER      *
004100*                   RECORD AHEAD OF EACH MEMBER'S CELLS, SINCE    *
004200*                   THIS SHOP HAS NO ZIP UTILITY ON THE MAINFRAME*
004300*  05/30/06  SKH   TEMPLATE BLOCK TABLE RAISED TO 20 ENTRIES -    *
004400*                   NEWEST WORKBOOK FROM ENGINEERING IS BIGGER.  *
004500*  11/14/08  SKH   SINGLE-SHEET MODE NEVER ADVANCED PAST THE      *
004600*                   FIRST LOG RECORD - 400-PROCESS-LOG-RECORD     *
004700*                   DID NOT RE-READ LOGDATA SO THE RUN LOOPED     *
004800*                   FOREVER ON RECORD ONE.  NEW 220-SINGLE-SHEET- *
004900*                   ONE-RECORD NOW DRIVES THE READ-PROCESS LOOP   *
005000*                   THE SAME WAY 320-ZIP-ONE-MEMBER ALREADY DID.  *
005100*                   TICKET RPT-0421.                              *
005200*  03/02/09  TGD   THE CONTROL-CARD CHARACTER TABLE WAS SITTING   *
005300*                   UNUSED - WIRED IT INTO A TRIMMED RUN-MODE     *
005400*                   DISPLAY AT JOB START SO THE OPERATOR TRACE    *
005500*                   SHOWS THE CARD'S TEXT WITHOUT THE TRAILING    *
005600*                   FILLER BLANKS.  TICKET RPT-0433.              *
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE
006500     UPSI-0 ON STATUS IS RPT-TEST-RUN-SW
006600            OFF STATUS IS RPT-PRODUCTION-RUN-SW.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT CTLCARD
007100     ASSIGN TO UT-S-CTLCARD
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS IS CTL-STATUS.
007400
007500     SELECT MAPRULES
007600     ASSIGN TO UT-S-MAPRULE
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS MRULE-STATUS.
007900
008000     SELECT LOGDATA
008100     ASSIGN TO UT-S-LOGDATA
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS LOGDATA-STATUS.
008400
008500     SELECT TEMPLATE
008600     ASSIGN TO UT-S-TEMPLT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS TEMPLT-STATUS.
008900
009000     SELECT REPORT
009100     ASSIGN TO UT-S-REPORT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS REPORT-STATUS.
009400
009500     SELECT ARCHIVE
009600     ASSIGN TO UT-S-ARCHIV
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS ARCHIV-STATUS.
009900
010000     SELECT SYSOUT
010100     ASSIGN TO UT-S-SYSOUT
010200       ORGANIZATION IS SEQUENTIAL.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700****** CONTROL CARD - ONE RECORD NAMING THE RUN MODE FOR THIS JOB
010800 FD  CTLCARD
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CTLCARD-REC.
011400 01  CTLCARD-REC.
011500     05  CC-RUN-MODE                PIC X(12).
011600         88  CC-MODE-IS-SINGLE-SHEET
011700                                     VALUE "SINGLE-SHEET".
011800         88  CC-MODE-IS-ZIP-FILES   VALUE "ZIP-FILES   ".
011900         88  CC-MODE-IS-MULTI-SHEET VALUE "MULTI-SHEET ".
012000     05  FILLER                     PIC X(68).
012100
012200****** MAP RULE DECK - SOURCE-KEY/TARGET-CELL BINDINGS, READ ONCE
012300 FD  MAPRULES
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS MAPRULES-REC.
012900 01  MAPRULES-REC                   PIC X(80).
013000
013100****** TEST-FLOOR LOG DATA - ONE RECORD PER SERIAL-NUMBERED UNIT
013200 FD  LOGDATA
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 4043 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS LOGDATA-REC.
013800 01  LOGDATA-REC                    PIC X(4043).
013900
014000****** TEMPLATE WORKBOOK - OPAQUE BLOCKS COPIED ONTO EVERY REPORT
014100 FD  TEMPLATE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 3999 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS TEMPLT-REC.
014700 01  TEMPLT-REC                     PIC X(3999).
014800
014900****** FILLED-GRID OUTPUT - SINGLE-SHEET MODE, ONE LOGICAL REPORT
015000 FD  REPORT
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 4000 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS RPT-OUT-REC.
015600     COPY RPTCELL.
015700
015800****** FILLED-GRID OUTPUT - ZIP-FILES MODE, ONE MEMBER PER RECORD
015900 FD  ARCHIVE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 4000 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS ARCHIV-REC.
016500 01  ARCHIV-REC                     PIC X(4000).
016600
016700 FD  SYSOUT
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 132 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS SYSOUT-REC.
017300 01  SYSOUT-REC                     PIC X(132).
017400
017500 WORKING-STORAGE SECTION.
017600
017700 01  FILE-STATUS-CODES.
017800     05  CTL-STATUS                 PIC X(2).
017900         88  CTL-FOUND               VALUE "00".
018000     05  MRULE-STATUS               PIC X(2).
018100         88  MRULE-FOUND             VALUE "00".
018200     05  LOGDATA-STATUS             PIC X(2).
018300         88  LOGDATA-FOUND           VALUE "00".
018400     05  TEMPLT-STATUS              PIC X(2).
018500         88  TEMPLT-FOUND            VALUE "00".
018600     05  REPORT-STATUS              PIC X(2).
018700         88  REPORT-FOUND            VALUE "00".
018800     05  ARCHIV-STATUS              PIC X(2).
018900         88  ARCHIV-FOUND            VALUE "00".
019000
019100 01  WS-SWITCHES.
019200     05  MORE-MRULES-SW             PIC X(01) VALUE "Y".
019300         88  NO-MORE-MRULES          VALUE "N".
019400     05  MORE-TEMPLT-SW             PIC X(01) VALUE "Y".
019500         88  NO-MORE-TEMPLT          VALUE "N".
019600     05  MORE-LOGDATA-SW            PIC X(01) VALUE "Y".
019700         88  NO-MORE-LOGDATA         VALUE "N".
019800     05  RULE-FOUND-SW              PIC X(01) VALUE "N".
019900         88  SOURCE-VALUE-FOUND      VALUE "Y".
020000
020100*    SENTINEL SOURCE-KEY - STANDS FOR "USE THE LOG RECORD'S OWN
020200*    SERIAL NUMBER", NOT A DETAIL-ITEM NAME LOOKUP.  SEE DESIGN
020300*    NOTES IN RPTMRULE FOR WHY THIS ODD-LOOKING LITERAL IS FIXED.
020400 01  WS-SN-SENTINEL-KEY             PIC X(40)
020500             VALUE "[SN] (序列号)".
020600
020700 01  WS-COUNTERS-AND-ACCUMULATORS.
020800     05  WS-MRULE-COUNT             PIC 9(5) COMP.
020900     05  WS-TEMPLT-BLOCK-COUNT      PIC 9(5) COMP.
021000     05  WS-LOG-RECORDS-READ        PIC 9(7) COMP.
021100     05  WS-RULES-APPLIED           PIC 9(7) COMP.
021200     05  WS-RULES-SKIPPED           PIC 9(7) COMP.
021300     05  WS-RECORD-OFFSET           PIC 9(5) COMP.
021400     05  WS-TARGET-ROW              PIC 9(5) COMP.
021500     05  WS-TARGET-COL              PIC 9(5) COMP.
021600     05  WS-ITEM-IDX                PIC 9(3) COMP.
021700
021800 01  WS-MAP-RULE-TABLE.
021900     05  WS-MRULE-ENTRY OCCURS 1 TO 500 TIMES
022000             DEPENDING ON WS-MRULE-COUNT
022100             INDEXED BY MRULE-TAB-IDX.
022200         10  TAB-SOURCE-KEY         PIC X(40).
022300         10  TAB-TARGET-ROW         PIC 9(05).
022400         10  TAB-TARGET-COL         PIC 9(05).
022500         10  TAB-UNIT               PIC X(10).
022600         10  TAB-DECIMALS           PIC 9(02).
022700         10  TAB-DECIMALS-PRESENT   PIC X(01).
022800         10  FILLER                 PIC X(17).
022900
023000 01  WS-TEMPLATE-TABLE.
023100     05  WS-TEMPLT-ENTRY OCCURS 1 TO 20 TIMES
023200             DEPENDING ON WS-TEMPLT-BLOCK-COUNT
023300             INDEXED BY TEMPLT-TAB-IDX.
023400         10  TAB-TEMPLATE-BYTES     PIC X(3999).
023500         10  FILLER                 PIC X(01).
023600
023700*    CHARACTER-ARRAY VIEW OF THE CONTROL CARD - 812-DISPLAY-RUN-
023800*    MODE SCANS THIS BYTE AT A TIME TO FIND WHERE CC-RUN-MODE'S
023900*    TRAILING BLANKS BEGIN, SO THE JOB-START TRACE LINE SHOWS THE
024000*    OPERATOR'S TEXT ALONE.  RPT-0433.
024100 01  WS-CC-CHAR-TABLE REDEFINES CTLCARD-REC.
024200     05  WS-CC-CHAR                 PIC X(01) OCCURS 80 TIMES.
024300
024400 01  WS-CC-SCAN-FIELDS.
024500     05  WS-CC-LAST-NONBLANK        PIC 9(2) COMP.
024600     05  WS-CC-SCAN-IDX             PIC 9(2) COMP.
024700
024800 01  WS-CC-DISPLAY-MODE             PIC X(12).
024900
025000     COPY RPTMRULE.
025100     COPY RPTLOG.
025200
025300 01  WS-RESOLVED-VALUE              PIC X(30).
025400
025500*    LINKAGE AREAS FOR THE CALLED SUBPROGRAMS
025600 01  WS-FMTVAL-REC.
025700     05  FV-RAW-VALUE               PIC X(30).
025800     05  FV-UNIT                    PIC X(10).
025900     05  FV-DECIMALS                PIC 9(02).
026000     05  FV-DECIMALS-PRESENT        PIC X(01).
026100     05  FV-FORMATTED-VALUE         PIC X(60).
026200     05  FILLER                     PIC X(07).
026300 01  WS-FMTVAL-RETURN-CD            PIC 9(4) COMP.
026400
026500 01  WS-CELLWRT-REC.
026600     05  CW-ROW                     PIC 9(05).
026700     05  CW-COL                     PIC 9(05).
026800     05  CW-VALUE                   PIC X(60).
026900     05  CW-OUT-REC                 PIC X(4000).
027000 01  WS-CELLWRT-RETURN-CD           PIC 9(4) COMP.
027100
027200     COPY ABENDREC.
027300
027400 PROCEDURE DIVISION.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     PERFORM 100-MAINLINE THRU 100-EXIT.
027700     PERFORM 999-CLEANUP THRU 999-EXIT.
027800     MOVE +0 TO RETURN-CODE.
027900     GOBACK.
028000
028100 000-HOUSEKEEPING.
028200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028300     DISPLAY "******** BEGIN JOB RPTGEN ********".
028400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028500     PERFORM 810-READ-CTLCARD THRU 810-EXIT.
028600     PERFORM 820-LOAD-MAP-RULES THRU 820-EXIT.
028700     IF CC-MODE-IS-SINGLE-SHEET OR CC-MODE-IS-ZIP-FILES
028800         PERFORM 840-LOAD-TEMPLATE THRU 840-EXIT.
028900 000-EXIT.
029000     EXIT.
029100
029200 100-MAINLINE.
029300     MOVE "100-MAINLINE" TO PARA-NAME.
029400     EVALUATE TRUE
029500         WHEN CC-MODE-IS-SINGLE-SHEET
029600             PERFORM 200-SINGLE-SHEET-RTN THRU 200-EXIT
029700         WHEN CC-MODE-IS-ZIP-FILES
029800             PERFORM 300-ZIP-FILES-RTN THRU 300-EXIT
029900         WHEN CC-MODE-IS-MULTI-SHEET
030000             PERFORM 1100-MULTI-SHEET-ABEND THRU 1100-EXIT
030100         WHEN OTHER
030200             MOVE "UNRECOGNIZED RUN-MODE ON CONTROL CARD"
030300                                     TO ABEND-REASON
030400             MOVE CC-RUN-MODE        TO ACTUAL-VAL
030500             GO TO 1000-ABEND-RTN
030600     END-EVALUATE.
030700 100-EXIT.
030800     EXIT.
030900
031000*    SINGLE-SHEET MODE - ALL LOG RECORDS FILL ONE COMBINED REPORT,
031100*    EACH RECORD'S CELLS SHIFTED ONE COLUMN FURTHER RIGHT THAN THE
031200*    RECORD BEFORE IT (TICKET RPT-0340 - OFFSET ADDS TO THE
031300*    COLUMN, NOT THE ROW).
031400 200-SINGLE-SHEET-RTN.
031500     MOVE "200-SINGLE-SHEET-RTN" TO PARA-NAME.
031600     PERFORM 860-WRITE-TEMPLATE-BLOCKS THRU 860-EXIT.
031700     PERFORM 900-READ-LOGDATA THRU 900-EXIT.
031800     PERFORM 220-SINGLE-SHEET-ONE-RECORD THRU 220-EXIT
031900             UNTIL NO-MORE-LOGDATA.
032000 200-EXIT.
032100     EXIT.
032200
032300*    ONE LOG RECORD'S CELLS AT THE COLUMN OFFSET FOR ITS POSITION
032400*    IN THE LOG FILE, THEN ADVANCE TO THE NEXT RECORD THE SAME
032500*    WAY 320-ZIP-ONE-MEMBER DOES FOR ITS MODE.  RPT-0421 - THIS
032600*    READ WAS MISSING, SO THE PERFORM BELOW NEVER SAW END OF
032700*    FILE AND SINGLE-SHEET RUNS LOOPED FOREVER ON RECORD ONE.
032800 220-SINGLE-SHEET-ONE-RECORD.
032900     MOVE "220-SINGLE-SHEET-ONE-RECORD" TO PARA-NAME.
033000     COMPUTE WS-RECORD-OFFSET = WS-LOG-RECORDS-READ - 1.
033100     PERFORM 400-PROCESS-LOG-RECORD THRU 400-EXIT.
033200     PERFORM 900-READ-LOGDATA THRU 900-EXIT.
033300 220-EXIT.
033400     EXIT.
033500
033600*    ZIP-FILES MODE - EVERY LOG RECORD GETS ITS OWN REPORT, ALWAYS
033700*    AT COLUMN OFFSET ZERO, COLLECTED AS MEMBERS OF ONE ARCHIVE.
033800 300-ZIP-FILES-RTN.
033900     MOVE "300-ZIP-FILES-RTN" TO PARA-NAME.
034000     PERFORM 900-READ-LOGDATA THRU 900-EXIT.
034100     PERFORM 320-ZIP-ONE-MEMBER THRU 320-EXIT
034200             UNTIL NO-MORE-LOGDATA.
034300 300-EXIT.
034400     EXIT.
034500
034600 320-ZIP-ONE-MEMBER.
034700     MOVE "320-ZIP-ONE-MEMBER" TO PARA-NAME.
034800     MOVE "H" TO RMH-REC-TYPE.
034900     MOVE SPACES TO RMH-MEMBER-NAME.
035000     STRING "Report_" DELIMITED BY SIZE
035100             RL-SERIAL-NBR DELIMITED BY SIZE
035200             INTO RMH-MEMBER-NAME.
035300     WRITE ARCHIV-REC FROM RPT-MEMBER-HDR.
035400     PERFORM 340-ZIP-TEMPLATE-BLOCKS THRU 340-EXIT.
035500     MOVE ZERO TO WS-RECORD-OFFSET.
035600     PERFORM 400-PROCESS-LOG-RECORD THRU 400-EXIT.
035700     PERFORM 900-READ-LOGDATA THRU 900-EXIT.
035800 320-EXIT.
035900     EXIT.
036000
036100 340-ZIP-TEMPLATE-BLOCKS.
036200     MOVE "340-ZIP-TEMPLATE-BLOCKS" TO PARA-NAME.
036300     SET TEMPLT-TAB-IDX TO 1.
036400     PERFORM 345-ZIP-ONE-BLOCK THRU 345-EXIT
036500             VARYING TEMPLT-TAB-IDX FROM 1 BY 1
036600             UNTIL TEMPLT-TAB-IDX > WS-TEMPLT-BLOCK-COUNT.
036700 340-EXIT.
036800     EXIT.
036900
037000 345-ZIP-ONE-BLOCK.
037100     MOVE "345-ZIP-ONE-BLOCK" TO PARA-NAME.
037200     MOVE "T" TO RTB-REC-TYPE.
037300     MOVE TAB-TEMPLATE-BYTES (TEMPLT-TAB-IDX)
037400                             TO RTB-TEMPLATE-BYTES.
037500     WRITE ARCHIV-REC FROM RPT-TEMPLATE-BLOCK.
037600 345-EXIT.
037700     EXIT.
037800
037900*    QA SAYS THIS MODE WAS REQUESTED BUT NEVER BUILT ON THE
038000*    MAINFRAME SIDE - ABEND WITH A CLEAR MESSAGE SO OPERATIONS
038100*    DOES NOT MISTAKE A SILENT NO-OP FOR A CLEAN RUN.
038200 1100-MULTI-SHEET-ABEND.
038300     MOVE "1100-MULTI-SHEET-ABEND" TO PARA-NAME.
038400     MOVE "MULTI-SHEET MODE NOT IMPLEMENTED"
038500                                     TO ABEND-REASON.
038600     GO TO 1000-ABEND-RTN.
038700 1100-EXIT.
038800     EXIT.
038900
039000*    APPLY EVERY MAP RULE, IN RULE ORDER, AGAINST THE CURRENT LOG
039100*    RECORD.  A RULE WITH NO RESOLVED VALUE IS SIMPLY SKIPPED.
039200*    THE CALLER SETS WS-RECORD-OFFSET BEFORE COMING HERE - ZERO
039300*    EVERY TIME FOR ZIP-FILES, THE RECORD'S OWN POSITION FOR
039400*    SINGLE-SHEET.
039500 400-PROCESS-LOG-RECORD.
039600     MOVE "400-PROCESS-LOG-RECORD" TO PARA-NAME.
039700     SET MRULE-TAB-IDX TO 1.
039800     PERFORM 420-APPLY-RULE THRU 420-EXIT
039900             VARYING MRULE-TAB-IDX FROM 1 BY 1
040000             UNTIL MRULE-TAB-IDX > WS-MRULE-COUNT.
040100 400-EXIT.
040200     EXIT.
040300
040400 420-APPLY-RULE.
040500     MOVE "420-APPLY-RULE" TO PARA-NAME.
040600     PERFORM 440-RESOLVE-SOURCE-VALUE THRU 440-EXIT.
040700     IF SOURCE-VALUE-FOUND
040800         MOVE WS-RESOLVED-VALUE     TO FV-RAW-VALUE
040900         MOVE TAB-UNIT (MRULE-TAB-IDX)
041000                                     TO FV-UNIT
041100         MOVE TAB-DECIMALS (MRULE-TAB-IDX)
041200                                     TO FV-DECIMALS
041300         MOVE TAB-DECIMALS-PRESENT (MRULE-TAB-IDX)
041400                                     TO FV-DECIMALS-PRESENT
041500         CALL "FMTVAL" USING WS-FMTVAL-REC, WS-FMTVAL-RETURN-CD
041600         MOVE TAB-TARGET-ROW (MRULE-TAB-IDX) TO WS-TARGET-ROW
041700         COMPUTE WS-TARGET-COL =
041800                 TAB-TARGET-COL (MRULE-TAB-IDX) + WS-RECORD-OFFSET
041900         PERFORM 480-WRITE-CELL THRU 480-EXIT
042000         ADD 1 TO WS-RULES-APPLIED
042100     ELSE
042200         ADD 1 TO WS-RULES-SKIPPED.
042300 420-EXIT.
042400     EXIT.
042500
042600*    VALUE RESOLUTION - SN SENTINEL GOES STRAIGHT TO THE RECORD'S
042700*    OWN SERIAL NUMBER; ANY OTHER SOURCE-KEY IS A FIRST-MATCH SCAN
042800*    OF THE DETAIL-ITEM TABLE.  A BLANK SN IS STILL "FOUND".
042900 440-RESOLVE-SOURCE-VALUE.
043000     MOVE "440-RESOLVE-SOURCE-VALUE" TO PARA-NAME.
043100     MOVE "N" TO RULE-FOUND-SW.
043200     IF TAB-SOURCE-KEY (MRULE-TAB-IDX) = WS-SN-SENTINEL-KEY
043300         MOVE RL-SERIAL-NBR         TO WS-RESOLVED-VALUE
043400         MOVE "Y" TO RULE-FOUND-SW
043500     ELSE
043600         PERFORM 460-SEARCH-DETAIL-ITEMS THRU 460-EXIT.
043700 440-EXIT.
043800     EXIT.
043900
044000 460-SEARCH-DETAIL-ITEMS.
044100     MOVE "460-SEARCH-DETAIL-ITEMS" TO PARA-NAME.
044200     SET WS-ITEM-IDX TO 1.
044300     PERFORM 465-TEST-ONE-ITEM THRU 465-EXIT
044400             VARYING WS-ITEM-IDX FROM 1 BY 1
044500             UNTIL WS-ITEM-IDX > RL-DETAIL-ITEM-COUNT
044600                OR SOURCE-VALUE-FOUND.
044700 460-EXIT.
044800     EXIT.
044900
045000 465-TEST-ONE-ITEM.
045100     MOVE "465-TEST-ONE-ITEM" TO PARA-NAME.
045200     IF RL-ITEM-NAME (WS-ITEM-IDX) =
045300             TAB-SOURCE-KEY (MRULE-TAB-IDX)
045400         MOVE RL-ACTUAL-VALUE (WS-ITEM-IDX) TO WS-RESOLVED-VALUE
045500         MOVE "Y" TO RULE-FOUND-SW.
045600 465-EXIT.
045700     EXIT.
045800
045900*    CALL THE CELL-WRITE SUBPROGRAM TO BUILD THE OUTPUT RECORD,
046000*    THEN WRITE IT TO WHICHEVER GRID FILE THE CURRENT MODE USES.
046100 480-WRITE-CELL.
046200     MOVE "480-WRITE-CELL" TO PARA-NAME.
046300     MOVE WS-TARGET-ROW            TO CW-ROW.
046400     MOVE WS-TARGET-COL            TO CW-COL.
046500     MOVE FV-FORMATTED-VALUE       TO CW-VALUE.
046600     CALL "CELLWRT" USING WS-CELLWRT-REC, WS-CELLWRT-RETURN-CD.
046700     EVALUATE TRUE
046800         WHEN CC-MODE-IS-SINGLE-SHEET
046900             WRITE RPT-OUT-REC FROM CW-OUT-REC
047000         WHEN CC-MODE-IS-ZIP-FILES
047100             WRITE ARCHIV-REC FROM CW-OUT-REC
047200     END-EVALUATE.
047300 480-EXIT.
047400     EXIT.
047500
047600 800-OPEN-FILES.
047700     MOVE "800-OPEN-FILES" TO PARA-NAME.
047800     OPEN INPUT CTLCARD, MAPRULES, LOGDATA, TEMPLATE.
047900     OPEN OUTPUT REPORT, ARCHIVE, SYSOUT.
048000     DISPLAY CTL-STATUS, MRULE-STATUS, LOGDATA-STATUS,
048100             TEMPLT-STATUS.
048200     IF NOT MRULE-FOUND
048300         MOVE "MAP RULE DECK DID NOT OPEN" TO ABEND-REASON
048400         MOVE MRULE-STATUS          TO ACTUAL-VAL
048500         GO TO 1000-ABEND-RTN.
048600     IF NOT LOGDATA-FOUND
048700         MOVE "LOG DATA FILE DID NOT OPEN" TO ABEND-REASON
048800         MOVE LOGDATA-STATUS        TO ACTUAL-VAL
048900         GO TO 1000-ABEND-RTN.
049000 800-EXIT.
049100     EXIT.
049200
049300 810-READ-CTLCARD.
049400     MOVE "810-READ-CTLCARD" TO PARA-NAME.
049500     READ CTLCARD
049600         AT END
049700             MOVE "MISSING RUN-MODE CONTROL CARD" TO ABEND-REASON
049800             GO TO 1000-ABEND-RTN
049900     END-READ.
050000     PERFORM 812-DISPLAY-RUN-MODE THRU 812-EXIT.
050100 810-EXIT.
050200     EXIT.
050300
050400*    TRIM THE TRAILING BLANKS OFF CC-RUN-MODE AND TRACE IT, SO
050500*    THE OVERNIGHT LOG SHOWS WHICH MODE OPERATIONS ACTUALLY
050600*    KEYED WITHOUT A SCREENFUL OF PAD CHARACTERS.  RPT-0433.
050700 812-DISPLAY-RUN-MODE.
050800     MOVE "812-DISPLAY-RUN-MODE" TO PARA-NAME.
050900     MOVE ZERO TO WS-CC-LAST-NONBLANK.
051000     PERFORM 814-SCAN-ONE-CC-CHAR THRU 814-EXIT
051100             VARYING WS-CC-SCAN-IDX FROM 1 BY 1
051200             UNTIL WS-CC-SCAN-IDX > 12.
051300     MOVE SPACES TO WS-CC-DISPLAY-MODE.
051400     IF WS-CC-LAST-NONBLANK > ZERO
051500         MOVE CC-RUN-MODE (1: WS-CC-LAST-NONBLANK)
051600                                 TO WS-CC-DISPLAY-MODE.
051700     DISPLAY "RUN MODE REQUESTED - " WS-CC-DISPLAY-MODE.
051800 812-EXIT.
051900     EXIT.
052000
052100 814-SCAN-ONE-CC-CHAR.
052200     IF WS-CC-CHAR (WS-CC-SCAN-IDX) NOT = SPACE
052300         MOVE WS-CC-SCAN-IDX TO WS-CC-LAST-NONBLANK.
052400 814-EXIT.
052500     EXIT.
052600
052700*    LOAD THE WHOLE MAP RULE DECK INTO WORKING STORAGE ONCE, UP
052800*    FRONT, SINCE EVERY RULE IS RE-APPLIED AGAINST EVERY RECORD.
052900 820-LOAD-MAP-RULES.
053000     MOVE "820-LOAD-MAP-RULES" TO PARA-NAME.
053100     MOVE ZERO TO WS-MRULE-COUNT.
053200     PERFORM 825-READ-ONE-MRULE THRU 825-EXIT.
053300     PERFORM 828-STORE-ONE-MRULE THRU 828-EXIT
053400             UNTIL NO-MORE-MRULES.
053500     IF WS-MRULE-COUNT = ZERO
053600         MOVE "EMPTY MAP RULE DECK" TO ABEND-REASON
053700         GO TO 1000-ABEND-RTN.
053800 820-EXIT.
053900     EXIT.
054000
054100 825-READ-ONE-MRULE.
054200     MOVE "825-READ-ONE-MRULE" TO PARA-NAME.
054300     READ MAPRULES INTO RPTMRULE-REC
054400         AT END
054500             MOVE "N" TO MORE-MRULES-SW
054600     END-READ.
054700 825-EXIT.
054800     EXIT.
054900
055000 828-STORE-ONE-MRULE.
055100     MOVE "828-STORE-ONE-MRULE" TO PARA-NAME.
055200     ADD 1 TO WS-MRULE-COUNT.
055300     SET MRULE-TAB-IDX TO WS-MRULE-COUNT.
055400     MOVE RM-SOURCE-KEY             TO
055500                             TAB-SOURCE-KEY (MRULE-TAB-IDX).
055600     MOVE RM-TARGET-ROW             TO
055700                             TAB-TARGET-ROW (MRULE-TAB-IDX).
055800     MOVE RM-TARGET-COL             TO
055900                             TAB-TARGET-COL (MRULE-TAB-IDX).
056000     MOVE RM-UNIT                   TO TAB-UNIT (MRULE-TAB-IDX).
056100     MOVE RM-DECIMALS               TO TAB-DECIMALS (MRULE-TAB-IDX).
056200     MOVE RM-DECIMALS-PRESENT       TO
056300                             TAB-DECIMALS-PRESENT (MRULE-TAB-IDX).
056400     PERFORM 825-READ-ONE-MRULE THRU 825-EXIT.
056500 828-EXIT.
056600     EXIT.
056700
056800*    LOAD THE TEMPLATE WORKBOOK INTO WORKING STORAGE ONCE, UP
056900*    FRONT, SINCE IT IS RE-COPIED ONTO EVERY REPORT PRODUCED.
057000 840-LOAD-TEMPLATE.
057100     MOVE "840-LOAD-TEMPLATE" TO PARA-NAME.
057200     MOVE ZERO TO WS-TEMPLT-BLOCK-COUNT.
057300     PERFORM 845-READ-ONE-BLOCK THRU 845-EXIT.
057400     PERFORM 848-STORE-ONE-BLOCK THRU 848-EXIT
057500             UNTIL NO-MORE-TEMPLT.
057600     IF WS-TEMPLT-BLOCK-COUNT = ZERO
057700         MOVE "EMPTY TEMPLATE WORKBOOK" TO ABEND-REASON
057800         GO TO 1000-ABEND-RTN.
057900 840-EXIT.
058000     EXIT.
058100
058200 845-READ-ONE-BLOCK.
058300     MOVE "845-READ-ONE-BLOCK" TO PARA-NAME.
058400     READ TEMPLATE
058500         AT END
058600             MOVE "N" TO MORE-TEMPLT-SW
058700     END-READ.
058800 845-EXIT.
058900     EXIT.
059000
059100 848-STORE-ONE-BLOCK.
059200     MOVE "848-STORE-ONE-BLOCK" TO PARA-NAME.
059300     ADD 1 TO WS-TEMPLT-BLOCK-COUNT.
059400     SET TEMPLT-TAB-IDX TO WS-TEMPLT-BLOCK-COUNT.
059500     MOVE TEMPLT-REC TO TAB-TEMPLATE-BYTES (TEMPLT-TAB-IDX).
059600     PERFORM 845-READ-ONE-BLOCK THRU 845-EXIT.
059700 848-EXIT.
059800     EXIT.
059900
060000*    COPY EVERY TEMPLATE BLOCK ONTO THE SINGLE-SHEET REPORT BEFORE
060100*    ANY CELL WRITES ARE MADE AGAINST IT.
060200 860-WRITE-TEMPLATE-BLOCKS.
060300     MOVE "860-WRITE-TEMPLATE-BLOCKS" TO PARA-NAME.
060400     SET TEMPLT-TAB-IDX TO 1.
060500     PERFORM 865-WRITE-ONE-BLOCK THRU 865-EXIT
060600             VARYING TEMPLT-TAB-IDX FROM 1 BY 1
060700             UNTIL TEMPLT-TAB-IDX > WS-TEMPLT-BLOCK-COUNT.
060800 860-EXIT.
060900     EXIT.
061000
061100 865-WRITE-ONE-BLOCK.
061200     MOVE "865-WRITE-ONE-BLOCK" TO PARA-NAME.
061300     MOVE "T" TO RTB-REC-TYPE.
061400     MOVE TAB-TEMPLATE-BYTES (TEMPLT-TAB-IDX)
061500                             TO RTB-TEMPLATE-BYTES.
061600     WRITE RPT-OUT-REC FROM RPT-TEMPLATE-BLOCK.
061700 865-EXIT.
061800     EXIT.
061900
062000 900-READ-LOGDATA.
062100     MOVE "900-READ-LOGDATA" TO PARA-NAME.
062200     READ LOGDATA INTO RPTLOG-REC
062300         AT END
062400             MOVE "N" TO MORE-LOGDATA-SW
062500             GO TO 900-EXIT
062600     END-READ.
062700     ADD 1 TO WS-LOG-RECORDS-READ.
062800 900-EXIT.
062900     EXIT.
063000
063100 950-CLOSE-FILES.
063200     MOVE "950-CLOSE-FILES" TO PARA-NAME.
063300     CLOSE CTLCARD, MAPRULES, LOGDATA, TEMPLATE,
063400           REPORT, ARCHIVE, SYSOUT.
063500 950-EXIT.
063600     EXIT.
063700
063800 999-CLEANUP.
063900     MOVE "999-CLEANUP" TO PARA-NAME.
064000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
064100     DISPLAY "** MAP RULES LOADED **".
064200     DISPLAY WS-MRULE-COUNT.
064300     DISPLAY "** LOG RECORDS READ **".
064400     DISPLAY WS-LOG-RECORDS-READ.
064500     DISPLAY "** CELLS WRITTEN **".
064600     DISPLAY WS-RULES-APPLIED.
064700     DISPLAY "** RULES SKIPPED - VALUE NOT FOUND **".
064800     DISPLAY WS-RULES-SKIPPED.
064900     DISPLAY "******** NORMAL END OF JOB RPTGEN ********".
065000 999-EXIT.
065100     EXIT.
065200
065300 1000-ABEND-RTN.
065400     WRITE SYSOUT-REC FROM ABEND-REC.
065500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
065600     DISPLAY "*** ABNORMAL END OF JOB-RPTGEN ***" UPON CONSOLE.
065700     DIVIDE ZERO-VAL INTO ONE-VAL.
