000100******************************************************************
000200*  ABENDREC  --  COMMON ABEND / TRACE PRINT LINE                *
000300*  SHARED BY ALL RPTGEN-FAMILY BATCH PROGRAMS SO THAT AN ABEND   *
000400*  DUMP ALWAYS CARRIES THE FAILING PARAGRAPH NAME AND WHATEVER   *
000500*  EXPECTED/ACTUAL VALUES THE CALLER LAST MOVED IN.              *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                  PIC X(30).
000900     05  FILLER                     PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON               PIC X(40).
001100     05  FILLER                     PIC X(02) VALUE SPACES.
001200     05  EXPECTED-VAL               PIC X(10).
001300     05  FILLER                     PIC X(02) VALUE SPACES.
001400     05  ACTUAL-VAL                 PIC X(10).
001500     05  FILLER                     PIC X(36) VALUE SPACES.
001600
001700*    USED ONLY TO FORCE AN 0C7/SOC7-STYLE ABEND ON PURPOSE WHEN
001800*    1000-ABEND-RTN IS ENTERED, SO THE JOB'S CONDITION CODE COMES
001900*    BACK NON-ZERO TO THE SCHEDULER EVEN THOUGH WE DID NOT GOBACK.
002000 77  ZERO-VAL                       PIC 9(01) COMP VALUE ZERO.
002100 77  ONE-VAL                        PIC 9(01) COMP VALUE 1.
