000100******************************************************************
000200*  RPTCELL  --  OUTPUT GRID RECORD (REPORT AND ARCHIVE FILES)    *
000300*  RPT-REC-TYPE TELLS THE READER OF REPORT/ARCHIVE WHICH OF THE  *
000400*  THREE LAYOUTS BELOW APPLIES TO THE REST OF THE RECORD:        *
000500*     "T" - ONE BLOCK OF RAW TEMPLATE BYTES, COPIED VERBATIM     *
000600*           FROM THE TEMPLATE WORKBOOK AT THE TOP OF EVERY       *
000700*           REPORT (SINGLE-SHEET) OR EVERY MEMBER (ZIP-FILES).   *
000800*     "H" - A MEMBER-HEADER RECORD, ZIP-FILES MODE ONLY, NAMING  *
000900*           THE MEMBER ("Report_" CONCATENATED WITH THE SN).     *
001000*     "C" - ONE MAPPED CELL WRITE (ROW, COLUMN, FORMATTED TEXT). *
001100******************************************************************
001200 01  RPT-OUT-REC.
001300     05  RPT-REC-TYPE               PIC X(01).
001400         88  RPT-REC-IS-TEMPLATE    VALUE "T".
001500         88  RPT-REC-IS-MEMBER-HDR  VALUE "H".
001600         88  RPT-REC-IS-CELL        VALUE "C".
001700     05  RPT-CELL-ROW               PIC 9(05).
001800     05  RPT-CELL-COL               PIC 9(05).
001900     05  RPT-CELL-VALUE             PIC X(60).
002000     05  FILLER                     PIC X(3929).
002100
002200 01  RPT-TEMPLATE-BLOCK REDEFINES RPT-OUT-REC.
002300     05  RTB-REC-TYPE               PIC X(01).
002400     05  RTB-TEMPLATE-BYTES         PIC X(3999).
002500
002600 01  RPT-MEMBER-HDR REDEFINES RPT-OUT-REC.
002700     05  RMH-REC-TYPE               PIC X(01).
002800     05  RMH-MEMBER-NAME            PIC X(26).
002900     05  FILLER                     PIC X(3973).
