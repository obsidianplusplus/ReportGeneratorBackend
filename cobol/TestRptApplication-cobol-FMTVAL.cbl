000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FMTVAL.
000400 AUTHOR. R DALESSIO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/94.
000700 DATE-COMPILED. 09/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  09/09/94  RD    ORIGINAL PROGRAM - BROKEN OUT OF RPTGEN SO QA  *
001200*                   CAN DRIVE IT WITH ITS OWN TEST DECK.         *
001300*  02/17/95  TGD   DECIMALS-PRESENT HONORED SEPARATELY FROM A     *
001400*                   ZERO DECIMALS VALUE - "NO ROUNDING" AND      *
001500*                   "ROUND TO 0 PLACES" ARE NOT THE SAME THING.  *
001600*  07/03/96  RD    NON-NUMERIC VALUES NOW PASS THROUGH WITH THE   *
001700*                   UNIT STILL APPENDED INSTEAD OF BEING DROPPED.*
001800*  01/05/98  JS    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   *
001900*                   NO CHANGE REQUIRED.  TICKET RPT-0311.        *
002000*  04/14/99  TGD   ROUNDING CONFIRMED TO MATCH THE TEST FLOOR'S   *
002100*                   "HALF UP" RULE - COBOL ROUNDED DEFAULT ALREADY*
002200*                   ROUNDS TIES AWAY FROM ZERO, SO NO SPECIAL     *
002300*                   NEGATIVE-VALUE CASE WAS NEEDED.  RPT-0348.    *
002400*  03/11/01  RD    EMPTY/ALL-BLANK RAW VALUES NOW RETURN A BLANK  *
002500*                   CELL WITH NO UNIT, PER QA'S WRITE-UP.        *
002600*  08/14/03  TGD   A VALID NUMBER WITH DECIMALS-PRESENT = "N" WAS *
002700*                   FALLING INTO THE PASSTHROUGH PATH AND COMING *
002800*                   BACK WITH ITS SIGN/LEADING ZEROS STILL ON IT -*
002900*                   IT NOW RENDERS THROUGH THE SAME DIGIT LOGIC  *
003000*                   AS THE ROUNDED CASE, JUST AT THE PRECISION IT *
003100*                   WAS KEYED IN AT.  TICKET RPT-0402.           *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-TRIMMED-VALUE               PIC X(30).
004600 01  WS-RAW-CHAR-TABLE REDEFINES WS-TRIMMED-VALUE.
004700     05  WS-RAW-CHAR                PIC X(01) OCCURS 30 TIMES.
004800
004900 01  WS-SCAN-FIELDS.
005000     05  WS-TRIM-LEN                PIC 9(2) COMP.
005100     05  WS-FIRST-NONBLANK          PIC 9(2) COMP.
005200     05  WS-LAST-NONBLANK           PIC 9(2) COMP.
005300     05  WS-SCAN-IDX                PIC 9(2) COMP.
005400     05  WS-CHAR-IDX                PIC 9(2) COMP.
005500     05  FILLER                     PIC X(04).
005600
005700 01  WS-PARSE-SWITCHES.
005800     05  WS-IS-NUMERIC-SW           PIC X(01) VALUE "Y".
005900         88  VALUE-IS-NUMERIC        VALUE "Y".
006000     05  WS-NEGATIVE-SW             PIC X(01) VALUE "N".
006100         88  VALUE-IS-NEGATIVE       VALUE "Y".
006200     05  WS-SEEN-POINT-SW           PIC X(01) VALUE "N".
006300         88  POINT-ALREADY-SEEN      VALUE "Y".
006400     05  WS-SEEN-DIGIT-SW           PIC X(01) VALUE "N".
006500         88  DIGIT-ALREADY-SEEN      VALUE "Y".
006600     05  WS-ONE-CHAR                PIC X(01).
006700     05  WS-ONE-DIGIT               PIC 9(01).
006800
006900 01  WS-PARSE-ACCUMULATORS.
007000     05  WS-ALL-DIGITS              PIC 9(17) COMP-3.
007100     05  WS-FRAC-DIGIT-COUNT        PIC 9(2) COMP.
007200     05  WS-DIVISOR                 PIC 9(17) COMP-3.
007300     05  WS-NUMERIC-VALUE           PIC S9(13)V9(6) COMP-3.
007400
007500 01  WS-SCALE-WORK.
007600     05  WS-SCALE-FACTOR            PIC S9(17) COMP-3.
007700     05  WS-SCALED-INT              PIC S9(17) COMP-3.
007800     05  WS-SCALED-ABS              PIC 9(17) COMP-3.
007900*    RAW-BYTES VIEW OF THE TWO PACKED ACCUMULATORS ABOVE, KEPT
008000*    FOR A ZEROSCAN-STYLE DUMP IF ROUNDING IS EVER QUESTIONED.
008100 01  WS-SCALE-WORK-BYTES REDEFINES WS-SCALE-WORK.
008200     05  FILLER                     PIC X(18).
008300
008400 01  WS-RENDER-FIELDS.
008500     05  WS-DIGITS-EDIT             PIC 9(17).
008600     05  WS-INT-LEN                 PIC 9(2) COMP.
008700     05  WS-FIRST-SIG-POS           PIC 9(2) COMP.
008800     05  WS-INT-SIG-LEN             PIC 9(2) COMP.
008900     05  WS-RENDER-DECIMALS         PIC 9(2) COMP.
009000     05  WS-SIGN-CHAR               PIC X(01).
009100     05  WS-FORMATTED-LEN           PIC 9(2) COMP.
009200     05  FILLER                     PIC X(01).
009300
009400 01  WS-DIGITS-CHARS REDEFINES WS-DIGITS-EDIT.
009500     05  WS-DIGIT-CHAR              PIC X(01) OCCURS 17 TIMES.
009600
009700 LINKAGE SECTION.
009800 01  FMTVAL-REC.
009900     05  FV-RAW-VALUE               PIC X(30).
010000     05  FV-UNIT                    PIC X(10).
010100     05  FV-DECIMALS                PIC 9(02).
010200     05  FV-DECIMALS-PRESENT        PIC X(01).
010300         88  FV-DECIMALS-ARE-PRESENT VALUE "Y".
010400     05  FV-FORMATTED-VALUE         PIC X(60).
010500     05  FILLER                     PIC X(07).
010600 01  RETURN-CD                      PIC 9(4) COMP.
010700
010800 PROCEDURE DIVISION USING FMTVAL-REC, RETURN-CD.
010900     PERFORM 100-TRIM-RAW THRU 100-EXIT.
011000     IF WS-TRIM-LEN = ZERO
011100         MOVE SPACES TO FV-FORMATTED-VALUE
011200     ELSE
011300         MOVE 1 TO WS-FORMATTED-LEN
011400         MOVE SPACES TO FV-FORMATTED-VALUE
011500         PERFORM 200-PARSE-NUMBER THRU 200-EXIT
011600         IF VALUE-IS-NUMERIC
011700             PERFORM 300-ROUND-AND-RENDER THRU 300-EXIT
011800         ELSE
011900             PERFORM 400-PASSTHROUGH THRU 400-EXIT
012000         END-IF
012100         PERFORM 500-APPEND-UNIT THRU 500-EXIT
012200     END-IF.
012300     MOVE ZERO TO RETURN-CD.
012400     GOBACK.
012500
012600*    LOCATE THE FIRST AND LAST NON-BLANK BYTES OF THE RAW VALUE
012700*    AND SLIDE THAT SPAN DOWN TO THE FRONT OF WS-TRIMMED-VALUE.
012800 100-TRIM-RAW.
012900     MOVE FV-RAW-VALUE TO WS-TRIMMED-VALUE.
013000     MOVE ZERO TO WS-FIRST-NONBLANK, WS-LAST-NONBLANK.
013100     PERFORM 120-SCAN-ONE-BLANK-CHAR THRU 120-EXIT
013200             VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 30.
013300     IF WS-FIRST-NONBLANK = ZERO
013400         MOVE ZERO TO WS-TRIM-LEN
013500     ELSE
013600         COMPUTE WS-TRIM-LEN =
013700                 WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1
013800         MOVE WS-TRIMMED-VALUE (WS-FIRST-NONBLANK: WS-TRIM-LEN)
013900                                TO WS-TRIMMED-VALUE.
014000 100-EXIT.
014100     EXIT.
014200
014300 120-SCAN-ONE-BLANK-CHAR.
014400     IF WS-RAW-CHAR (WS-SCAN-IDX) NOT = SPACE
014500         IF WS-FIRST-NONBLANK = ZERO
014600             MOVE WS-SCAN-IDX TO WS-FIRST-NONBLANK
014700         END-IF
014800         MOVE WS-SCAN-IDX TO WS-LAST-NONBLANK.
014900 120-EXIT.
015000     EXIT.
015100
015200*    MANUAL DECIMAL-NUMBER SCAN - OPTIONAL LEADING SIGN, DIGITS,
015300*    AT MOST ONE DECIMAL POINT.  NO SCIENTIFIC NOTATION IS
015400*    RECOGNIZED, PER THE TEST-FLOOR'S OWN VALUE FORMAT.
015500 200-PARSE-NUMBER.
015600     MOVE "Y" TO WS-IS-NUMERIC-SW.
015700     MOVE "N" TO WS-NEGATIVE-SW.
015800     MOVE "N" TO WS-SEEN-POINT-SW.
015900     MOVE "N" TO WS-SEEN-DIGIT-SW.
016000     MOVE ZERO TO WS-ALL-DIGITS, WS-FRAC-DIGIT-COUNT.
016100     PERFORM 220-SCAN-ONE-NUM-CHAR THRU 220-EXIT
016200             VARYING WS-CHAR-IDX FROM 1 BY 1
016300             UNTIL WS-CHAR-IDX > WS-TRIM-LEN.
016400     IF NOT DIGIT-ALREADY-SEEN
016500         MOVE "N" TO WS-IS-NUMERIC-SW.
016600     IF VALUE-IS-NUMERIC
016700         COMPUTE WS-DIVISOR = 10 ** WS-FRAC-DIGIT-COUNT
016800         COMPUTE WS-NUMERIC-VALUE = WS-ALL-DIGITS / WS-DIVISOR
016900         IF VALUE-IS-NEGATIVE
017000             COMPUTE WS-NUMERIC-VALUE = 0 - WS-NUMERIC-VALUE.
017100 200-EXIT.
017200     EXIT.
017300
017400 220-SCAN-ONE-NUM-CHAR.
017500     MOVE WS-RAW-CHAR (WS-CHAR-IDX) TO WS-ONE-CHAR.
017600     EVALUATE TRUE
017700         WHEN WS-CHAR-IDX = 1 AND WS-ONE-CHAR = "-"
017800             MOVE "Y" TO WS-NEGATIVE-SW
017900         WHEN WS-CHAR-IDX = 1 AND WS-ONE-CHAR = "+"
018000             CONTINUE
018100         WHEN WS-ONE-CHAR = "."
018200             IF POINT-ALREADY-SEEN
018300                 MOVE "N" TO WS-IS-NUMERIC-SW
018400             ELSE
018500                 MOVE "Y" TO WS-SEEN-POINT-SW
018600             END-IF
018700         WHEN WS-ONE-CHAR IS NUMERIC
018800             MOVE WS-ONE-CHAR TO WS-ONE-DIGIT
018900             COMPUTE WS-ALL-DIGITS =
019000                     WS-ALL-DIGITS * 10 + WS-ONE-DIGIT
019100             MOVE "Y" TO WS-SEEN-DIGIT-SW
019200             IF POINT-ALREADY-SEEN
019300                 ADD 1 TO WS-FRAC-DIGIT-COUNT
019400             END-IF
019500         WHEN OTHER
019600             MOVE "N" TO WS-IS-NUMERIC-SW
019700     END-EVALUATE.
019800 220-EXIT.
019900     EXIT.
020000
020100*    ROUND THE PARSED VALUE TO FV-DECIMALS PLACES (IF REQUESTED)
020200*    AND RENDER IT AS PLAIN DECIMAL TEXT, LEADING ZEROS STRIPPED.
020300*    A VALID NUMBER STILL RENDERS THROUGH HERE EVEN WHEN NO
020400*    ROUNDING WAS ASKED FOR - ONLY A PARSE FAILURE GOES TO THE
020500*    RAW-TEXT PASSTHROUGH BELOW.  RPT-0402.
020600 300-ROUND-AND-RENDER.
020700     IF FV-DECIMALS-ARE-PRESENT
020800         COMPUTE WS-SCALE-FACTOR = 10 ** FV-DECIMALS
020900         COMPUTE WS-SCALED-INT ROUNDED =
021000                 WS-NUMERIC-VALUE * WS-SCALE-FACTOR
021100         MOVE FV-DECIMALS TO WS-RENDER-DECIMALS
021200     ELSE
021300*        NO ROUNDING REQUESTED - RENDER AT THE PRECISION THE
021400*        VALUE WAS ACTUALLY KEYED IN AT.  WS-ALL-DIGITS IS
021500*        ALREADY THAT VALUE SCALED TO AN INTEGER, SIGN AND ALL,
021600*        SO NO SEPARATE MULTIPLY/ROUND STEP IS NEEDED.
021700         MOVE WS-ALL-DIGITS TO WS-SCALED-INT
021800         IF VALUE-IS-NEGATIVE
021900             COMPUTE WS-SCALED-INT = 0 - WS-SCALED-INT
022000         END-IF
022100         MOVE WS-FRAC-DIGIT-COUNT TO WS-RENDER-DECIMALS.
022200     IF WS-SCALED-INT < 0
022300         MOVE "-" TO WS-SIGN-CHAR
022400         COMPUTE WS-SCALED-ABS = 0 - WS-SCALED-INT
022500     ELSE
022600         MOVE SPACE TO WS-SIGN-CHAR
022700         MOVE WS-SCALED-INT TO WS-SCALED-ABS.
022800     MOVE WS-SCALED-ABS TO WS-DIGITS-EDIT.
022900     COMPUTE WS-INT-LEN = 17 - WS-RENDER-DECIMALS.
023000     PERFORM 340-FIND-FIRST-SIGNIFICANT THRU 340-EXIT.
023100     PERFORM 360-BUILD-RENDERED-TEXT THRU 360-EXIT.
023200 300-EXIT.
023300     EXIT.
023400
023500*    SKIP PAST LEADING ZEROS IN THE INTEGER PORTION OF THE
023600*    ZERO-PADDED DIGIT STRING - AT LEAST ONE DIGIT ALWAYS SURVIVES.
023700 340-FIND-FIRST-SIGNIFICANT.
023800     MOVE ZERO TO WS-FIRST-SIG-POS.
023900     PERFORM 345-TEST-ONE-INT-DIGIT THRU 345-EXIT
024000             VARYING WS-SCAN-IDX FROM 1 BY 1
024100             UNTIL WS-SCAN-IDX > WS-INT-LEN
024200                OR WS-FIRST-SIG-POS NOT = ZERO.
024300     IF WS-FIRST-SIG-POS = ZERO
024400         MOVE WS-INT-LEN TO WS-FIRST-SIG-POS.
024500     COMPUTE WS-INT-SIG-LEN = WS-INT-LEN - WS-FIRST-SIG-POS + 1.
024600 340-EXIT.
024700     EXIT.
024800
024900 345-TEST-ONE-INT-DIGIT.
025000     IF WS-DIGIT-CHAR (WS-SCAN-IDX) NOT = "0"
025100         MOVE WS-SCAN-IDX TO WS-FIRST-SIG-POS.
025200 345-EXIT.
025300     EXIT.
025400
025500 360-BUILD-RENDERED-TEXT.
025600     IF WS-SIGN-CHAR = "-"
025700         STRING "-" DELIMITED BY SIZE INTO FV-FORMATTED-VALUE
025800                 WITH POINTER WS-FORMATTED-LEN.
025900     STRING WS-DIGITS-EDIT (WS-FIRST-SIG-POS: WS-INT-SIG-LEN)
026000             DELIMITED BY SIZE INTO FV-FORMATTED-VALUE
026100             WITH POINTER WS-FORMATTED-LEN.
026200     IF WS-RENDER-DECIMALS > ZERO
026300         STRING "." DELIMITED BY SIZE INTO FV-FORMATTED-VALUE
026400                 WITH POINTER WS-FORMATTED-LEN
026500         STRING WS-DIGITS-EDIT (WS-INT-LEN + 1: WS-RENDER-DECIMALS)
026600                 DELIMITED BY SIZE INTO FV-FORMATTED-VALUE
026700                 WITH POINTER WS-FORMATTED-LEN.
026800 360-EXIT.
026900     EXIT.
027000
027100*    NOT A WELL-FORMED NUMBER - THE TRIMMED RAW TEXT GOES THROUGH
027200*    UNCHANGED.
027300 400-PASSTHROUGH.
027400     STRING WS-TRIMMED-VALUE (1: WS-TRIM-LEN) DELIMITED BY SIZE
027500             INTO FV-FORMATTED-VALUE WITH POINTER WS-FORMATTED-LEN.
027600 400-EXIT.
027700     EXIT.
027800
027900*    UNIT DELIMITED BY SPACE STOPS AT ITS OWN TRAILING PAD, SO NO
028000*    SEPARATE TRIM PASS IS NEEDED FOR THE UNIT TEXT ITSELF.
028100 500-APPEND-UNIT.
028200     IF FV-UNIT NOT = SPACES
028300         STRING " " DELIMITED BY SIZE
028400                 FV-UNIT DELIMITED BY SPACE
028500                 INTO FV-FORMATTED-VALUE
028600                 WITH POINTER WS-FORMATTED-LEN.
028700 500-EXIT.
028800     EXIT.
