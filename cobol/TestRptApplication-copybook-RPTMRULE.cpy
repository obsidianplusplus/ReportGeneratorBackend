000100******************************************************************
000200*  RPTMRULE  --  MAPPING-RULE RECORD (SOURCE-KEY TO TARGET CELL) *
000300*  ONE RECORD BINDS ONE SOURCE ITEM NAME (OR THE SERIAL-NUMBER   *
000400*  SENTINEL BELOW) TO ONE ROW/COLUMN POSITION ON THE OUTPUT      *
000500*  REPORT GRID.  A SOURCE KEY MAY OWN MORE THAN ONE RULE.        *
000600******************************************************************
000700 01  RPTMRULE-REC.
000800     05  RM-SOURCE-KEY              PIC X(40).
000900*        SENTINEL VALUE STANDS FOR "USE THE LOG RECORD'S OWN
001000*        SERIAL NUMBER" RATHER THAN A DETAIL-ITEM NAME LOOKUP.
001100         88  RM-SOURCE-KEY-IS-SN-SENTINEL
001200                                     VALUE "[SN] (序列号)".
001300     05  RM-TARGET-ROW              PIC 9(05).
001400     05  RM-TARGET-COL              PIC 9(05).
001500     05  RM-UNIT                    PIC X(10).
001600     05  RM-DECIMALS                PIC 9(02).
001700     05  RM-DECIMALS-PRESENT        PIC X(01).
001800         88  RM-DECIMALS-ARE-PRESENT VALUE "Y".
001900         88  RM-DECIMALS-NOT-PRESENT VALUE "N".
002000     05  FILLER                     PIC X(17).
