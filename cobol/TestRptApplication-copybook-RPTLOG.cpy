000100******************************************************************
000200*  RPTLOG  --  UNIT-UNDER-TEST LOG RECORD                       *
000300*  ONE RECORD PER SERIAL-NUMBERED UNIT.  THE DETAIL-ITEM TABLE   *
000400*  CARRIES THE NAMED TEST RESULTS FOR THAT UNIT, IN THE ORDER    *
000500*  THEY WERE LOGGED ON THE TEST FLOOR.  UNUSED SLOTS BEYOND      *
000600*  RL-DETAIL-ITEM-COUNT ARE LEFT BLANK BY THE COLLECTION SYSTEM. *
000700******************************************************************
000800 01  RPTLOG-REC.
000900     05  RL-SERIAL-NBR              PIC X(20).
001000     05  RL-DETAIL-ITEM-COUNT       PIC 9(03).
001100     05  RL-DETAIL-ITEM OCCURS 50 TIMES.
001200         10  RL-ITEM-NAME           PIC X(40).
001300         10  RL-ACTUAL-VALUE        PIC X(30).
001400         10  FILLER                 PIC X(10).
001500     05  FILLER                     PIC X(20).
