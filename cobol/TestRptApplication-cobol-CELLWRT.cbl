000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CELLWRT.
000400 AUTHOR. R DALESSIO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/94.
000700 DATE-COMPILED. 09/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  09/09/94  RD    ORIGINAL PROGRAM - BROKEN OUT OF RPTGEN SO THE *
001200*                   OUTPUT GRID RECORD LAYOUT IS BUILT IN ONE     *
001300*                   PLACE FOR BOTH THE REPORT AND ARCHIVE FILES. *
001400*  02/17/95  TGD   FILLER NOW BLANKED BY CLEARING RPT-OUT-REC AS  *
001500*                   A WHOLE BEFORE THE NAMED FIELDS ARE MOVED IN, *
001600*                   INSTEAD OF FIELD BY FIELD.  RPT-0147.        *
001700*  01/05/98  JS    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   *
001800*                   NO CHANGE REQUIRED.  TICKET RPT-0311.        *
001900*  03/11/01  RD    RETURN-CD NOW SET EXPLICITLY RATHER THAN LEFT  *
002000*                   WHATEVER THE CALLER HAPPENED TO PASS IN.     *
002100******************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 INPUT-OUTPUT SECTION.
002800
002900 DATA DIVISION.
003000 FILE SECTION.
003100
003200 WORKING-STORAGE SECTION.
003300
003400 COPY RPTCELL.
003500
003600*    RAW-BYTES VIEW OF THE OUTPUT RECORD, KEPT FOR A ZEROSCAN-
003700*    STYLE DUMP IF A CALLER EVER REPORTS A GARBLED CELL WRITE.
003800 01  WS-OUT-REC-BYTES REDEFINES RPT-OUT-REC.
003900     05  WS-OUT-REC-BYTE            PIC X(01) OCCURS 4000 TIMES.
004000
004100 LINKAGE SECTION.
004200 01  CELLWRT-REC.
004300     05  CW-ROW                     PIC 9(05).
004400     05  CW-COL                     PIC 9(05).
004500     05  CW-VALUE                   PIC X(60).
004600     05  CW-OUT-REC                 PIC X(4000).
004700 01  RETURN-CD                      PIC 9(4) COMP.
004800
004900 PROCEDURE DIVISION USING CELLWRT-REC, RETURN-CD.
005000     PERFORM 100-BUILD-CELL-RECORD THRU 100-EXIT.
005100     MOVE ZERO TO RETURN-CD.
005200     GOBACK.
005300
005400*    LAY THE CALLER'S ROW, COLUMN AND FORMATTED TEXT INTO THE
005500*    STANDARD OUTPUT GRID RECORD AND HAND THE WHOLE 4000 BYTES
005600*    BACK TO THE CALLER FOR WRITING TO REPORT OR ARCHIVE.
005700 100-BUILD-CELL-RECORD.
005800     MOVE SPACES TO RPT-OUT-REC.
005900     MOVE "C" TO RPT-REC-TYPE.
006000     MOVE CW-ROW TO RPT-CELL-ROW.
006100     MOVE CW-COL TO RPT-CELL-COL.
006200     MOVE CW-VALUE TO RPT-CELL-VALUE.
006300     MOVE RPT-OUT-REC TO CW-OUT-REC.
006400 100-EXIT.
006500     EXIT.
